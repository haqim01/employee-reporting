000100*===============================================================*
000200* COPYBOOK:        EMPERR
000300* PURPOSE:          Accumulated parse/validation error listing,
000400*                   carried as a LINKAGE table between EMPMAIN
000500*                   and EMPPARS/EMPVALD. Rows are appended in
000600*                   the order the errors are discovered - parse
000700*                   errors first (EMPPARS), then the four
000800*                   registry-wide checks (EMPVALD).
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/11/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
001400*                         CR-4410                                  CR-4410
001500*===============================================================*
001600 01  ERR-TABLE-SIZE                  PIC S9(04) COMP.
001700 01  ERR-TABLE-INDEX                 PIC S9(04) COMP.
001800*---------------------------------------------------------------*
001900 01  VALIDATION-ERROR-AREA.
002000     05  VALIDATION-ERROR-ENTRY OCCURS 1 TO 999 TIMES
002100             DEPENDING ON ERR-TABLE-SIZE
002200             INDEXED BY ERR-IDX.
002300         10  VE-ERROR-FIELDS.
002400             15  VE-ERROR-TYPE       PIC X(30).
002500             15  VE-ERROR-MESSAGE    PIC X(120).
002600             15  FILLER              PIC X(05).
002700         10  VE-ERROR-LINE REDEFINES VE-ERROR-FIELDS
002800                                     PIC X(155).
002900
