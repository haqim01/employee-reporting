000100*-----------------------------------------------------------------
000200*    EMPVALD - EMPLOYEE REGISTRY VALIDATOR
000300*              RUNS THE FOUR REGISTRY-WIDE CHECKS AGAINST THE
000400*              FULLY PARSED EMPLOYEE TABLE BUILT BY EMPPARS -
000500*              HEADCOUNT CEILING, DUPLICATE IDS, DANGLING
000600*              MANAGER REFERENCES, AND A SINGLE TOP-LEVEL
000700*              MANAGER.  ALL FOUR CHECKS ALWAYS RUN; NONE IS
000800*              SKIPPED BECAUSE AN EARLIER ONE FAILED.  CALLED
000900*              BY EMPMAIN, AFTER EMPPARS, BEFORE THE REPORT GATE.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF EMPLOYEE REPORTING BATCH-------------
001300*
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    EMPVALD.
001700 AUTHOR.        R ODUYA.
001800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN.  03/12/1987.
002000 DATE-COMPILED.
002100 SECURITY.      NON-CONFIDENTIAL.
002200*===================================================================
002300* MAINTENENCE LOG
002400* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002500* --------- ------------  ---------------------------------------
002600* 03/12/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
002700*                         CR-4410                                  CR-4410
002800* 09/02/88 R ODUYA        DUPLICATE ID CHECK NOW REPORTS ONE       CR-4490
002900*                         ERROR PER DUPLICATED ID, NOT ONE PER     CR-4490
003000*                         PAIR - CR-4490                           CR-4490
003100* 04/19/91 T KOWALCZYK    UNKNOWN MANAGER ID CHECK SWITCHED TO     CR-5121
003200*                         SEARCH VERB, TABLE WAS GROWING PAST      CR-5121
003300*                         WHAT THE OLD NESTED LOOP COULD HANDLE    CR-5121
003400*                         IN TIME - CR-5121                        CR-5121
003500* 02/23/99 J FENWICK      Y2K REMEDIATION - NO DATE FIELDS ON      CR-6010
003600*                         THIS PROGRAM, REVIEWED AND CLOSED        CR-6010
003700*                         CR-6010                                  CR-6010
003800* 06/30/06 M SAWYER       TOP-LEVEL MANAGER COUNT OF ZERO IS NOT   CR-6813
003900*                         AN ERROR, ONLY MORE THAN ONE IS -        CR-6813
004000*                         MATCHES DOWNSTREAM REPORTING RULES       CR-6813
004100*                         CR-6813                                  CR-6813
004200* 11/14/13 L OKAFOR       UNKNOWN MANAGER ID MESSAGE NOW NAMES     CR-6818
004300*                         THE MANAGER ID ITSELF, NOT JUST THE     CR-6818
004400*                         EMPLOYEE - CR-6818                       CR-6818
004500*===================================================================
004600 ENVIRONMENT DIVISION.
004700*-------------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900*-------------------------------------------------------------------
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300*===================================================================
005400 DATA DIVISION.
005500*-------------------------------------------------------------------
005600 WORKING-STORAGE SECTION.
005700*-------------------------------------------------------------------
005800 01  WS-SCAN-FIELDS.
005900     05  WS-SCAN-INDEX           PIC S9(04) COMP.
006000     05  WS-DUP-COUNT            PIC S9(04) COMP.
006100     05  WS-FIRST-SEEN-INDEX     PIC S9(04) COMP.
006200     05  WS-TOP-LEVEL-COUNT      PIC S9(04) COMP.
006300     05  FILLER                  PIC X(08).
006400*-------------------------------------------------------------------
006500 01  WS-COUNT-TEXT-FIELDS.
006600     05  WS-EMP-COUNT-OUT        PIC Z(05)9.
006700     05  WS-MAX-COUNT-OUT        PIC Z(05)9.
006800     05  WS-ID-OUT               PIC Z(08)9.
006900     05  WS-TOPLVL-COUNT-OUT     PIC Z(05)9.
007000     05  FILLER                  PIC X(05).
007100*===================================================================
007200 LINKAGE SECTION.
007300*-------------------------------------------------------------------
007400     COPY EMPTAB.
007500     COPY EMPERR.
007600 01  LK-MAX-EMPLOYEES            PIC 9(04).
007700*===================================================================
007800 PROCEDURE DIVISION USING EMP-TABLE-SIZE, EMP-TABLE-INDEX,
007900     EMPLOYEE-TABLE-AREA, ERR-TABLE-SIZE, ERR-TABLE-INDEX,
008000     VALIDATION-ERROR-AREA, LK-MAX-EMPLOYEES.
008100*-------------------------------------------------------------------
008200 0000-MAIN-ROUTINE.
008300*-------------------------------------------------------------------
008400     PERFORM 2000-CHECK-MAX-EMPLOYEES.
008500     PERFORM 2100-CHECK-DUPLICATE-IDS.
008600     PERFORM 2200-CHECK-UNKNOWN-MANAGER-IDS.
008700     PERFORM 2300-CHECK-SINGLE-TOP-LEVEL-MGR.
008800     GOBACK.
008900*-------------------------------------------------------------------
009000 2000-CHECK-MAX-EMPLOYEES.
009100*-------------------------------------------------------------------
009200     IF EMP-TABLE-SIZE > LK-MAX-EMPLOYEES
009300         PERFORM 9900-LOG-MAX-EMPLOYEES.
009400*-------------------------------------------------------------------
009500 2100-CHECK-DUPLICATE-IDS.
009600*-------------------------------------------------------------------
009700     PERFORM 2105-CHECK-DUPLICATE-IDS-LOOP
009800         VARYING EMP-TABLE-INDEX FROM 1 BY 1
009900         UNTIL EMP-TABLE-INDEX > EMP-TABLE-SIZE.
010000*-------------------------------------------------------------------
010100 2105-CHECK-DUPLICATE-IDS-LOOP.
010200*-------------------------------------------------------------------
010300     PERFORM 2110-CHECK-ONE-ID-FOR-DUPES.
010400*-------------------------------------------------------------------
010500 2110-CHECK-ONE-ID-FOR-DUPES.
010600*-------------------------------------------------------------------
010700     MOVE 0                       TO WS-DUP-COUNT.
010800     MOVE 0                       TO WS-FIRST-SEEN-INDEX.
010900     PERFORM 2115-SCAN-FOR-DUPE-MATCH
011000         VARYING WS-SCAN-INDEX FROM 1 BY 1
011100         UNTIL WS-SCAN-INDEX > EMP-TABLE-SIZE.
011200     IF WS-DUP-COUNT > 1 AND WS-FIRST-SEEN-INDEX = EMP-TABLE-INDEX
011300         PERFORM 9910-LOG-DUPLICATE-ID.
011400*-------------------------------------------------------------------
011500 2115-SCAN-FOR-DUPE-MATCH.
011600*-------------------------------------------------------------------
011700     IF ET-EMP-ID (WS-SCAN-INDEX) = ET-EMP-ID (EMP-TABLE-INDEX)
011800         ADD 1                     TO WS-DUP-COUNT
011900         IF WS-FIRST-SEEN-INDEX = 0
012000             MOVE WS-SCAN-INDEX     TO WS-FIRST-SEEN-INDEX
012100         END-IF
012200     END-IF.
012300*-------------------------------------------------------------------
012400 2200-CHECK-UNKNOWN-MANAGER-IDS.
012500*-------------------------------------------------------------------
012600     PERFORM 2205-CHECK-UNKNOWN-MGR-LOOP
012700         VARYING EMP-TABLE-INDEX FROM 1 BY 1
012800         UNTIL EMP-TABLE-INDEX > EMP-TABLE-SIZE.
012900*-------------------------------------------------------------------
013000 2205-CHECK-UNKNOWN-MGR-LOOP.
013100*-------------------------------------------------------------------
013200     IF ET-MGR-ID-SUPPLIED (EMP-TABLE-INDEX)
013300         PERFORM 2210-RESOLVE-ONE-MANAGER-ID
013400     END-IF.
013500*-------------------------------------------------------------------
013600 2210-RESOLVE-ONE-MANAGER-ID.
013700*-------------------------------------------------------------------
013800     SET EMP-IDX TO 1.
013900     SEARCH EMPLOYEE-ENTRY
014000         AT END
014100             PERFORM 9920-LOG-UNKNOWN-MANAGER-ID
014200         WHEN ET-EMP-ID (EMP-IDX) =
014300                 ET-MANAGER-ID (EMP-TABLE-INDEX)
014400             CONTINUE
014500     END-SEARCH.
014600*-------------------------------------------------------------------
014700 2300-CHECK-SINGLE-TOP-LEVEL-MGR.
014800*-------------------------------------------------------------------
014900     MOVE 0                       TO WS-TOP-LEVEL-COUNT.
015000     PERFORM 2305-COUNT-TOP-LEVEL-LOOP
015100         VARYING EMP-TABLE-INDEX FROM 1 BY 1
015200         UNTIL EMP-TABLE-INDEX > EMP-TABLE-SIZE.
015300     IF WS-TOP-LEVEL-COUNT > 1
015400         PERFORM 9930-LOG-MULTIPLE-TOP-LEVEL.
015500*-------------------------------------------------------------------
015600 2305-COUNT-TOP-LEVEL-LOOP.
015700*-------------------------------------------------------------------
015800     IF ET-MGR-ID-ABSENT (EMP-TABLE-INDEX)
015900         ADD 1                     TO WS-TOP-LEVEL-COUNT
016000     END-IF.
016100*-------------------------------------------------------------------
016200 9900-LOG-MAX-EMPLOYEES.
016300*-------------------------------------------------------------------
016400     ADD 1                         TO ERR-TABLE-SIZE.
016500     MOVE 'MAXIMUM-EMPLOYEES-EXCEEDED' TO
016600                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
016700     MOVE EMP-TABLE-SIZE           TO WS-EMP-COUNT-OUT.
016800     MOVE LK-MAX-EMPLOYEES         TO WS-MAX-COUNT-OUT.
016900     STRING 'Employee count ' WS-EMP-COUNT-OUT
017000            ' exceeds the maximum permitted of '
017100            WS-MAX-COUNT-OUT
017200            DELIMITED BY SIZE
017300            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
017400*-------------------------------------------------------------------
017500 9910-LOG-DUPLICATE-ID.
017600*-------------------------------------------------------------------
017700     ADD 1                         TO ERR-TABLE-SIZE.
017800     MOVE 'DUPLICATE-EMPLOYEE-ID'   TO
017900                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
018000     MOVE ET-EMP-ID (EMP-TABLE-INDEX) TO WS-ID-OUT.
018100     STRING 'Employee id ' WS-ID-OUT
018200            ' occurs more than once in the registry'
018300            DELIMITED BY SIZE
018400            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
018500*-------------------------------------------------------------------
018600 9920-LOG-UNKNOWN-MANAGER-ID.
018700*-------------------------------------------------------------------
018800     ADD 1                         TO ERR-TABLE-SIZE.
018900     MOVE 'UNKNOWN-MANAGER-ID'      TO
019000                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
019100     MOVE ET-EMP-ID (EMP-TABLE-INDEX) TO WS-ID-OUT.
019200     STRING 'Employee id ' WS-ID-OUT
019300            ' has manager id ' ET-MANAGER-ID-X (EMP-TABLE-INDEX)
019400            ' which is not a known employee'
019500            DELIMITED BY SIZE
019600            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
019700*-------------------------------------------------------------------
019800 9930-LOG-MULTIPLE-TOP-LEVEL.
019900*-------------------------------------------------------------------
020000     ADD 1                         TO ERR-TABLE-SIZE.
020100     MOVE 'MULTIPLE-TOP-LEVEL-MANAGERS' TO
020200                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
020300     MOVE WS-TOP-LEVEL-COUNT        TO WS-TOPLVL-COUNT-OUT.
020400     STRING 'Registry has ' WS-TOPLVL-COUNT-OUT
020500            ' employees with no manager id, expected at most 1'
020600            DELIMITED BY SIZE
020700            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
