000100*-----------------------------------------------------------------
000200*    EMPSALR - MANAGER SALARY ANALYSER
000300*              FOR EVERY EMPLOYEE THAT HAS AT LEAST ONE DIRECT
000400*              SUBORDINATE, COMPARES THAT MANAGER'S SALARY
000500*              AGAINST THE AVERAGE SALARY OF THE DIRECT
000600*              SUBORDINATES, CLASSIFIES THE MANAGER AS
000700*              UNDERPAID, FAIR OR OVERPAID, AND PRINTS A
000800*              FILTERED REPORT OF ONE STATUS AT A TIME.  CALLED
000900*              TWICE BY EMPMAIN - ONCE FOR THE UNDERPAID REPORT,
001000*              ONCE FOR THE OVERPAID REPORT - ONLY WHEN THE
001100*              REGISTRY CAME THROUGH EMPVALD CLEAN.
001200*-----------------------------------------------------------------
001300*
001400*--------------------PART OF EMPLOYEE REPORTING BATCH-------------
001500*
001600*-----------------------------------------------------------------
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    EMPSALR.
001900 AUTHOR.        T KOWALCZYK.
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN.  04/02/1991.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===================================================================
002500* MAINTENENCE LOG
002600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002700* --------- ------------  ---------------------------------------
002800* 04/02/91 T KOWALCZYK    CREATED FOR EMPLOYEE REPORTING BATCH,    CR-5122
002900*                         UNDERPAID/OVERPAID IN ONE PROGRAM -      CR-5122
003000*                         CR-5122                                  CR-5122
003100* 02/23/99 J FENWICK      Y2K REMEDIATION - NO DATE FIELDS ON      CR-6010
003200*                         THIS PROGRAM, REVIEWED AND CLOSED        CR-6010
003300*                         CR-6010                                  CR-6010
003400* 08/14/01 J FENWICK      MAX-PCT AND MIN-PCT ABSENT NOW MODELED   CR-6256
003500*                         AS LEVEL-88 SWITCHES, WAS A -1 SENTINEL  CR-6256
003600*                         VALUE BEFORE - CR-6256                   CR-6256
003700* 06/30/06 M SAWYER       ID AND MANAGER-ID COLUMNS LEFT-JUSTIFY   CR-6814
003800*                         INSTEAD OF ZERO-FILL, MATCHES NEW        CR-6814
003900*                         REPORT SPEC FROM HR OPS - CR-6814        CR-6814
004000* 11/11/11 M SAWYER       SECOND CALL NOW OPENS SALRPT EXTEND SO   CR-7290
004100*                         UNDERPAID AND OVERPAID SECTIONS LAND     CR-7290
004200*                         IN ONE SPOOL FILE - CR-7290              CR-7290
004300* 02/02/14 L OKAFOR       MANAGER NAME NOW MOVED IN ONE SHOT VIA   CR-7292
004400*                         ET-FULL-NAME-X, DETAIL LINE WRITTEN     CR-7292
004500*                         FROM ITS OWN FLAT REDEFINE - CR-7292     CR-7292
004600*===================================================================
004700 ENVIRONMENT DIVISION.
004800*-------------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000*-------------------------------------------------------------------
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005400*-------------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600*-------------------------------------------------------------------
005700 FILE-CONTROL.
005800     SELECT SALARY-REPORT-FILE ASSIGN TO SALRPT
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS  IS SALRPT-FILE-STATUS.
006100*===================================================================
006200 DATA DIVISION.
006300*-------------------------------------------------------------------
006400 FILE SECTION.
006500*-------------------------------------------------------------------
006600 FD  SALARY-REPORT-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS SALARY-REPORT-LINE.
006900 01  SALARY-REPORT-LINE          PIC X(80).
007000*-------------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-------------------------------------------------------------------
007300     COPY EMPFMT.
007400*-------------------------------------------------------------------
007500 01  WS-SWITCHES-MISC.
007600     05  SALRPT-FILE-STATUS      PIC X(02).
007700         88  SALRPT-FILE-OK              VALUE '00'.
007800     05  FILLER                  PIC X(08).
007900 77  WS-MGR-TABLE-SIZE           PIC S9(04) COMP VALUE 0.
008000 77  WS-SUB-COUNT                PIC S9(04) COMP VALUE 0.
008100 77  WS-SUB-SALARY-SUM           PIC S9(11)V99 VALUE 0.
008200 77  WS-MA-STATUS-WORK           PIC X(12) VALUE SPACES.
008300*-------------------------------------------------------------------
008400 01  WS-EXPECTED-BOUNDS.
008500     05  WS-AVG-SUB-SALARY       PIC S9(09)V99.
008600     05  WS-EXPECT-MIN-SALARY    PIC S9(09)V99.
008700     05  WS-EXPECT-MAX-SALARY    PIC S9(09)V99.
008800     05  WS-BREACH-AMT           PIC S9(09)V99.
008900     05  FILLER                  PIC X(08).
009000*-------------------------------------------------------------------
009100 01  MANAGER-ASSESSMENT-TABLE.
009200     05  MA-ENTRY OCCURS 500 TIMES INDEXED BY MA-IDX.
009300         10  MA-MGR-ID            PIC 9(09).
009400         10  MA-MGR-NAME-GROUP.
009500             15  MA-MGR-FIRST-NAME PIC X(30).
009600             15  MA-MGR-LAST-NAME  PIC X(30).
009700             15  FILLER            PIC X(01).
009800         10  MA-MGR-NAME-X REDEFINES MA-MGR-NAME-GROUP
009900                                   PIC X(61).
010000         10  MA-MGR-MANAGER-ID     PIC 9(09).
010100         10  MA-MGR-MGRID-PRESENT-SW PIC X(01).
010200             88  MA-MGR-MGRID-PRESENT       VALUE 'Y'.
010300         10  MA-MGR-SALARY         PIC S9(09)V99.
010400         10  MA-AVG-SUB-SALARY     PIC S9(09)V99.
010500         10  MA-STATUS             PIC X(12).
010600         10  MA-BREACH-AMOUNT      PIC S9(09)V99.
010700         10  FILLER                PIC X(08).
010800*-------------------------------------------------------------------
010900 01  WS-LEFT-JUSTIFY-WORK.
011000     05  WS-LJ-EDIT              PIC Z(8)9.
011100     05  WS-LJ-SOURCE REDEFINES WS-LJ-EDIT
011200                                 PIC X(09).
011300     05  WS-LJ-RESULT            PIC X(10).
011400     05  WS-LJ-LEAD-SPACES       PIC S9(04) COMP.
011500     05  FILLER                  PIC X(05).
011600*-------------------------------------------------------------------
011700 01  WS-REPORT-TITLE-PREFIX.
011800     05  FILLER                  PIC X(22) VALUE
011900         'Following managers hav'.
012000     05  FILLER                  PIC X(22) VALUE
012100         'e a current salary sta'.
012200     05  FILLER                  PIC X(09) VALUE
012300         'tus of : '.
012400 01  WS-REPORT-TITLE-LINE        PIC X(80).
012500 01  WS-TITLE-STATUS-TEXT        PIC X(09).
012600*-------------------------------------------------------------------
012700 01  WS-HEADING-LINE.
012800     05  FILLER                  PIC X(20) VALUE
012900         'Name                '.
013000     05  FILLER                  PIC X(20) VALUE
013100         ' ID         ManagerI'.
013200     05  FILLER                  PIC X(20) VALUE
013300         'D  Salary          B'.
013400     05  FILLER                  PIC X(05) VALUE
013500         'reach'.
013600*-------------------------------------------------------------------
013700 01  WS-SEPARATOR-LINE           PIC X(72) VALUE ALL '-'.
013800*===================================================================
013900 LINKAGE SECTION.
014000*-------------------------------------------------------------------
014100     COPY EMPTAB.
014200     COPY EMPCFG.
014300 01  LK-REPORT-STATUS            PIC X(09).
014400*===================================================================
014500 PROCEDURE DIVISION USING EMP-TABLE-SIZE, EMP-TABLE-INDEX,
014600     EMPLOYEE-TABLE-AREA, EMP-CONFIG-PARMS, LK-REPORT-STATUS.
014700*-------------------------------------------------------------------
014800 0000-MAIN-ROUTINE.
014900*-------------------------------------------------------------------
015000     PERFORM 1000-VALIDATE-PCT-PARMS.
015100     PERFORM 2000-BUILD-MANAGER-ASSESSMENTS.
015200     PERFORM 3000-PRINT-ASSESSMENT-REPORT.
015300     GOBACK.
015400*-------------------------------------------------------------------
015500*    A BAD PERCENTAGE RELATIONSHIP HERE IS A SETUP ERROR, NOT A
015600*    DATA ERROR - IT MEANS EMPCFG WAS MISCONFIGURED FOR THIS RUN,
015700*    SO WE ABEND THE STEP RATHER THAN ADD IT TO THE ERROR TABLE.
015800*-------------------------------------------------------------------
015900 1000-VALIDATE-PCT-PARMS.
016000*-------------------------------------------------------------------
016100     IF CFG-MIN-PCT-SUPPLIED AND CFG-MIN-RELATIVE-PCT < 0
016200         DISPLAY 'EMPSALR: MIN-RELATIVE-PCT IS NEGATIVE'
016300         STOP RUN.
016400     IF CFG-MAX-PCT-SUPPLIED AND CFG-MAX-RELATIVE-PCT < 0
016500         DISPLAY 'EMPSALR: MAX-RELATIVE-PCT IS NEGATIVE'
016600         STOP RUN.
016700     IF CFG-MIN-PCT-SUPPLIED AND CFG-MAX-PCT-SUPPLIED
016800         AND CFG-MAX-RELATIVE-PCT < CFG-MIN-RELATIVE-PCT
016900         DISPLAY 'EMPSALR: MAX-RELATIVE-PCT BELOW MIN'
017000         STOP RUN.
017100*-------------------------------------------------------------------
017200 2000-BUILD-MANAGER-ASSESSMENTS.
017300*-------------------------------------------------------------------
017400     MOVE 0                       TO WS-MGR-TABLE-SIZE.
017500     PERFORM 2005-BUILD-ASSESSMENTS-LOOP
017600         VARYING EMP-TABLE-INDEX FROM 1 BY 1
017700         UNTIL EMP-TABLE-INDEX > EMP-TABLE-SIZE.
017800*-------------------------------------------------------------------
017900 2005-BUILD-ASSESSMENTS-LOOP.
018000*-------------------------------------------------------------------
018100     PERFORM 2010-ASSESS-ONE-CANDIDATE-MANAGER.
018200*-------------------------------------------------------------------
018300 2010-ASSESS-ONE-CANDIDATE-MANAGER.
018400*-------------------------------------------------------------------
018500     MOVE 0                       TO WS-SUB-COUNT.
018600     MOVE 0                       TO WS-SUB-SALARY-SUM.
018700     PERFORM 2015-SCAN-FOR-SUBORDINATES
018800         VARYING EMP-IDX FROM 1 BY 1
018900         UNTIL EMP-IDX > EMP-TABLE-SIZE.
019000     IF WS-SUB-COUNT > 0
019100         PERFORM 2020-EMIT-MANAGER-ASSESSMENT.
019200*-------------------------------------------------------------------
019300 2015-SCAN-FOR-SUBORDINATES.
019400*-------------------------------------------------------------------
019500     IF ET-MGR-ID-SUPPLIED (EMP-IDX)
019600         AND ET-MANAGER-ID (EMP-IDX) =
019700             ET-EMP-ID (EMP-TABLE-INDEX)
019800         ADD 1                     TO WS-SUB-COUNT
019900         ADD ET-SALARY (EMP-IDX)   TO WS-SUB-SALARY-SUM
020000     END-IF.
020100*-------------------------------------------------------------------
020200 2020-EMIT-MANAGER-ASSESSMENT.
020300*-------------------------------------------------------------------
020400     COMPUTE WS-AVG-SUB-SALARY ROUNDED =
020500         WS-SUB-SALARY-SUM / WS-SUB-COUNT.
020600     MOVE 0                       TO WS-EXPECT-MIN-SALARY.
020700     MOVE 0                       TO WS-EXPECT-MAX-SALARY.
020800     IF CFG-MIN-PCT-SUPPLIED
020900         COMPUTE WS-EXPECT-MIN-SALARY ROUNDED =
021000             WS-AVG-SUB-SALARY * (1 + CFG-MIN-RELATIVE-PCT)
021100     END-IF.
021200     IF CFG-MAX-PCT-SUPPLIED
021300         COMPUTE WS-EXPECT-MAX-SALARY ROUNDED =
021400             WS-AVG-SUB-SALARY * (1 + CFG-MAX-RELATIVE-PCT)
021500     END-IF.
021600     IF CFG-MIN-PCT-SUPPLIED
021700         AND ET-SALARY (EMP-TABLE-INDEX) < WS-EXPECT-MIN-SALARY
021800         MOVE 'UNDERPAID'          TO WS-MA-STATUS-WORK
021900         COMPUTE WS-BREACH-AMT = WS-EXPECT-MIN-SALARY -
022000             ET-SALARY (EMP-TABLE-INDEX)
022100     ELSE
022200         IF CFG-MAX-PCT-SUPPLIED
022300             AND ET-SALARY (EMP-TABLE-INDEX) > WS-EXPECT-MAX-SALARY
022400             MOVE 'OVERPAID'       TO WS-MA-STATUS-WORK
022500             COMPUTE WS-BREACH-AMT = ET-SALARY (EMP-TABLE-INDEX) -
022600                 WS-EXPECT-MAX-SALARY
022700         ELSE
022800             MOVE 'FAIR'           TO WS-MA-STATUS-WORK
022900             MOVE 0                TO WS-BREACH-AMT
023000         END-IF
023100     END-IF.
023200     ADD 1                         TO WS-MGR-TABLE-SIZE.
023300     MOVE ET-EMP-ID (EMP-TABLE-INDEX) TO
023400                           MA-MGR-ID (WS-MGR-TABLE-SIZE).
023500     MOVE ET-FULL-NAME-X (EMP-TABLE-INDEX) TO
023600                           MA-MGR-NAME-X (WS-MGR-TABLE-SIZE).
023700     IF ET-MGR-ID-SUPPLIED (EMP-TABLE-INDEX)
023800         MOVE ET-MANAGER-ID (EMP-TABLE-INDEX) TO
023900                       MA-MGR-MANAGER-ID (WS-MGR-TABLE-SIZE)
024000         SET MA-MGR-MGRID-PRESENT (WS-MGR-TABLE-SIZE) TO TRUE
024100     ELSE
024200         MOVE 0               TO MA-MGR-MANAGER-ID
024300                                    (WS-MGR-TABLE-SIZE)
024400         SET MA-MGR-MGRID-PRESENT (WS-MGR-TABLE-SIZE) TO FALSE
024500     END-IF.
024600     MOVE ET-SALARY (EMP-TABLE-INDEX) TO
024700                           MA-MGR-SALARY (WS-MGR-TABLE-SIZE).
024800     MOVE WS-AVG-SUB-SALARY        TO
024900                           MA-AVG-SUB-SALARY (WS-MGR-TABLE-SIZE).
025000     MOVE WS-MA-STATUS-WORK        TO
025100                           MA-STATUS (WS-MGR-TABLE-SIZE).
025200     MOVE WS-BREACH-AMT            TO
025300                           MA-BREACH-AMOUNT (WS-MGR-TABLE-SIZE).
025400*-------------------------------------------------------------------
025500 3000-PRINT-ASSESSMENT-REPORT.
025600*-------------------------------------------------------------------
025700     IF LK-REPORT-STATUS = 'UNDERPAID'
025800         OPEN OUTPUT SALARY-REPORT-FILE
025900         MOVE 'Underpaid'          TO WS-TITLE-STATUS-TEXT
026000     ELSE
026100         OPEN EXTEND SALARY-REPORT-FILE
026200         MOVE 'Overpaid'           TO WS-TITLE-STATUS-TEXT
026300     END-IF.
026400     MOVE SPACES                   TO WS-REPORT-TITLE-LINE.
026500     STRING WS-REPORT-TITLE-PREFIX DELIMITED BY SIZE
026600            WS-TITLE-STATUS-TEXT   DELIMITED BY SPACE
026700            INTO WS-REPORT-TITLE-LINE.
026800     WRITE SALARY-REPORT-LINE FROM WS-REPORT-TITLE-LINE.
026900     WRITE SALARY-REPORT-LINE FROM WS-HEADING-LINE.
027000     WRITE SALARY-REPORT-LINE FROM WS-SEPARATOR-LINE.
027100     PERFORM 3005-PRINT-ASSESSMENTS-LOOP
027200         VARYING MA-IDX FROM 1 BY 1
027300         UNTIL MA-IDX > WS-MGR-TABLE-SIZE.
027400     CLOSE SALARY-REPORT-FILE.
027500*-------------------------------------------------------------------
027600 3005-PRINT-ASSESSMENTS-LOOP.
027700*-------------------------------------------------------------------
027800     IF MA-STATUS (MA-IDX) = LK-REPORT-STATUS
027900         PERFORM 3010-PRINT-ONE-ASSESSMENT-LINE
028000     END-IF.
028100*-------------------------------------------------------------------
028200 3010-PRINT-ONE-ASSESSMENT-LINE.
028300*-------------------------------------------------------------------
028400     MOVE MA-MGR-NAME-X (MA-IDX)   TO SR-NAME.
028500     MOVE MA-MGR-ID (MA-IDX)       TO WS-LJ-EDIT
028600     PERFORM 8000-LEFT-JUSTIFY-ID
028700     MOVE WS-LJ-RESULT             TO SR-ID.
028800     IF MA-MGR-MGRID-PRESENT (MA-IDX)
028900         MOVE MA-MGR-MANAGER-ID (MA-IDX) TO WS-LJ-EDIT
029000         PERFORM 8000-LEFT-JUSTIFY-ID
029100         MOVE WS-LJ-RESULT          TO SR-MANAGER-ID
029200     ELSE
029300         MOVE 'N/A'                 TO SR-MANAGER-ID
029400     END-IF.
029500     MOVE MA-MGR-SALARY (MA-IDX)   TO SR-SALARY.
029600     MOVE MA-BREACH-AMOUNT (MA-IDX) TO SR-BREACH.
029700     WRITE SALARY-REPORT-LINE FROM SALARY-REPORT-LINE-X.
029800*-------------------------------------------------------------------
029900 8000-LEFT-JUSTIFY-ID.
030000*-------------------------------------------------------------------
030100     MOVE 0                        TO WS-LJ-LEAD-SPACES.
030200     MOVE SPACES                   TO WS-LJ-RESULT.
030300     INSPECT WS-LJ-SOURCE TALLYING WS-LJ-LEAD-SPACES
030400         FOR LEADING SPACE.
030500     IF WS-LJ-LEAD-SPACES < 9
030600         MOVE WS-LJ-SOURCE (WS-LJ-LEAD-SPACES + 1 : ) TO
030700                                    WS-LJ-RESULT
030800     END-IF.
