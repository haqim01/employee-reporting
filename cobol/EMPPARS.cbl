000100*-----------------------------------------------------------------
000200*    EMPPARS - EMPLOYEE REGISTRY CSV PARSER
000300*              READS THE NIGHTLY EMPLOYEE REGISTRY CSV FILE ONE
000400*              LINE AT A TIME, SPLITS EACH ROW INTO ITS FIVE
000500*              COLUMNS AND RUNS EACH COLUMN THROUGH ITS OWN
000600*              FIELD VALIDATION.  EVERY ROW THAT HAS THE RIGHT
000700*              COLUMN COUNT PRODUCES AN EMPLOYEE-TABLE ENTRY,
000800*              EVEN WHEN ONE OR MORE OF ITS FIELDS FAILED TO
000900*              PARSE - BAD FIELDS ARE LEFT UNSET AND LOGGED.
001000*              CALLED ONCE, AT THE TOP OF THE BATCH, BY EMPMAIN.
001100*-----------------------------------------------------------------
001200*
001300*--------------------PART OF EMPLOYEE REPORTING BATCH-------------
001400*
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    EMPPARS.
001800 AUTHOR.        R ODUYA.
001900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002000 DATE-WRITTEN.  03/11/1987.
002100 DATE-COMPILED.
002200 SECURITY.      NON-CONFIDENTIAL.
002300*===================================================================
002400* MAINTENENCE LOG
002500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002600* --------- ------------  ---------------------------------------
002700* 03/11/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
002800*                         CR-4410                                  CR-4410
002900* 09/02/88 R ODUYA        ADDED MANAGER-ID-PRESENT FLAG, A BLANK   CR-4489
003000*                         MANAGER ID IS NOT AN ERROR - CR-4489     CR-4489
003100* 04/19/91 T KOWALCZYK    SALARY PARSE NOW REJECTS A FRACTIONAL    CR-5120
003200*                         PART OF OTHER THAN 2 DIGITS - CR-5120    CR-5120
003300* 11/07/93 T KOWALCZYK    RAISED CSV LINE LENGTH TO 200 BYTES FOR  CR-5390
003400*                         LONGER LAST NAMES - CR-5390              CR-5390
003500* 02/23/99 J FENWICK      Y2K REMEDIATION - NO DATE FIELDS ON      CR-6010
003600*                         THIS PROGRAM, REVIEWED AND CLOSED        CR-6010
003700*                         CR-6010                                  CR-6010
003800* 08/14/01 J FENWICK      HEADER-SKIP NOW DRIVEN OFF CFG-HEADER-   CR-6255
003900*                         PRESENT-SW INSTEAD OF A HARDCODED        CR-6255
004000*                         PERFORM - CR-6255                        CR-6255
004100* 06/30/06 M SAWYER       ROW WITH WRONG COLUMN COUNT NO LONGER    CR-6812
004200*                         GETS A PARTIAL TABLE ENTRY - CR-6812     CR-6812
004300* 03/04/14 L OKAFOR       ID/SALARY/MANAGER-ID NUMERIC TESTS NOW   CR-6817
004400*                         TRIM TRAILING SPACE BEFORE THE CLASS     CR-6817
004500*                         TEST - UNSTRING PADS SHORT FIELDS AND    CR-6817
004600*                         A PADDED FIELD IS NEVER NUMERIC -        CR-6817
004700*                         CR-6817                                  CR-6817
004800*===================================================================
004900 ENVIRONMENT DIVISION.
005000*-------------------------------------------------------------------
005100 CONFIGURATION SECTION.
005200*-------------------------------------------------------------------
005300 SOURCE-COMPUTER. IBM-3081.
005400 OBJECT-COMPUTER. IBM-3081.
005500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005600*-------------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800*-------------------------------------------------------------------
005900 FILE-CONTROL.
006000     SELECT EMPLOYEE-CSV-FILE ASSIGN TO EMPCSV
006100       ORGANIZATION IS SEQUENTIAL
006200       ACCESS MODE  IS SEQUENTIAL
006300       FILE STATUS  IS CSV-FILE-STATUS.
006400*===================================================================
006500 DATA DIVISION.
006600*-------------------------------------------------------------------
006700 FILE SECTION.
006800*-------------------------------------------------------------------
006900 FD  EMPLOYEE-CSV-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS EMPLOYEE-CSV-LINE
007300     RECORD CONTAINS 200 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS.
007500 01  EMPLOYEE-CSV-LINE           PIC X(200).
007600*-------------------------------------------------------------------
007700 WORKING-STORAGE SECTION.
007800*-------------------------------------------------------------------
007900     COPY EMPREC.
008000*-------------------------------------------------------------------
008100 01  WS-SWITCHES-MISC-FIELDS.
008200     05  CSV-FILE-STATUS         PIC X(02).
008300         88  CSV-FILE-OK                 VALUE '00'.
008400         88  CSV-FILE-EOF                 VALUE '10'.
008500     05  END-OF-CSV-SW           PIC X(01) VALUE 'N'.
008600         88  END-OF-CSV                   VALUE 'Y'.
008700     05  HEADER-SKIPPED-SW       PIC X(01) VALUE 'N'.
008800         88  HEADER-SKIPPED               VALUE 'Y'.
008900     05  WS-LINE-NUMBER          PIC 9(06) COMP VALUE 0.
009000     05  WS-LINE-NUMBER-OUT      PIC Z(05)9.
009100     05  WS-FIELD-COUNT          PIC S9(04) COMP VALUE 0.
009200     05  WS-SAL-FRAC-COUNT       PIC S9(04) COMP VALUE 0.
009300     05  FILLER                  PIC X(10).
009400*-------------------------------------------------------------------
009500 01  WS-CSV-ROW-FIELDS.
009600     05  WS-F1-ID                PIC X(15).
009700     05  WS-F2-FIRST-NAME        PIC X(30).
009800     05  WS-F3-LAST-NAME         PIC X(30).
009900     05  WS-F4-SALARY            PIC X(20).
010000     05  WS-F5-MANAGER-ID        PIC X(15).
010100     05  WS-F6-OVERFLOW          PIC X(15).
010200     05  FILLER                  PIC X(05).
010300*-------------------------------------------------------------------
010400 01  WS-SALARY-WORK-FIELDS.
010500     05  WS-SAL-WHOLE            PIC X(12).
010600     05  WS-SAL-FRAC             PIC X(04).
010700     05  WS-SAL-WHOLE-NUM        PIC 9(09).
010800     05  WS-SAL-FRAC-NUM         PIC 9(02).
010900     05  FILLER                  PIC X(05).
011000*-------------------------------------------------------------------
011100*    UNSTRING LEAVES THESE FIELDS SPACE-PADDED ON THE RIGHT, SO
011200*    THE NUMERIC TEST HAS TO RUN AGAINST THE DATA LENGTH, NOT THE
011300*    FULL FIELD - A FULL-FIELD NUMERIC TEST IS FALSE THE MOMENT
011400*    TRAILING SPACES ARE PRESENT (CR-6817).                        CR-6817
011500 01  WS-NUMCHK-FIELDS.
011600     05  WS-NUMCHK-TRAILING      PIC S9(04) COMP.
011700     05  WS-NUMCHK-LEN           PIC S9(04) COMP.
011800     05  FILLER                  PIC X(08).
011900*-------------------------------------------------------------------
012000 01  WS-ERROR-TEXT-WORK.
012100     05  WS-ERR-FIELD-NAME       PIC X(15).
012200     05  WS-ERR-FIELD-VALUE      PIC X(40).
012300     05  FILLER                  PIC X(05).
012400*===================================================================
012500 LINKAGE SECTION.
012600*-------------------------------------------------------------------
012700     COPY EMPTAB.
012800     COPY EMPERR.
012900 01  LK-HEADER-PRESENT-SW        PIC X(01).
013000     88  LK-HEADER-PRESENT              VALUE 'Y'.
013100*===================================================================
013200 PROCEDURE DIVISION USING EMP-TABLE-SIZE, EMPLOYEE-TABLE-AREA,
013300     ERR-TABLE-SIZE, VALIDATION-ERROR-AREA, LK-HEADER-PRESENT-SW.
013400*-------------------------------------------------------------------
013500 0000-MAIN-ROUTINE.
013600*-------------------------------------------------------------------
013700     MOVE 0                       TO EMP-TABLE-SIZE.
013800     PERFORM 1000-OPEN-FILES.
013900     IF LK-HEADER-PRESENT
014000         PERFORM 1100-SKIP-HEADER-ROW.
014100     PERFORM 2010-READ-EMPLOYEE-CSV-LINE.
014200     PERFORM 2000-PARSE-EMPLOYEE-RECORD
014300         UNTIL END-OF-CSV.
014400     PERFORM 3000-CLOSE-FILES.
014500     GOBACK.
014600*-------------------------------------------------------------------
014700 1000-OPEN-FILES.
014800*-------------------------------------------------------------------
014900     OPEN INPUT EMPLOYEE-CSV-FILE.
015000     IF NOT CSV-FILE-OK
015100         DISPLAY 'EMPPARS: EMPCSV OPEN FAILED, STATUS '
015200             CSV-FILE-STATUS
015300         SET END-OF-CSV TO TRUE.
015400*-------------------------------------------------------------------
015500 1100-SKIP-HEADER-ROW.
015600*-------------------------------------------------------------------
015700     READ EMPLOYEE-CSV-FILE
015800         AT END
015900             SET END-OF-CSV TO TRUE.
016000     SET HEADER-SKIPPED TO TRUE.
016100*-------------------------------------------------------------------
016200 2000-PARSE-EMPLOYEE-RECORD.
016300*-------------------------------------------------------------------
016400     ADD 1                        TO WS-LINE-NUMBER.
016500     PERFORM 2100-SPLIT-CSV-ROW.
016600     IF WS-FIELD-COUNT NOT = 5
016700         PERFORM 9900-LOG-INCOMPLETE-ROW
016800     ELSE
016900         ADD 1                    TO EMP-TABLE-SIZE
017000         MOVE 'N'                 TO ET-ID-VALID-SW (EMP-TABLE-SIZE)
017100         MOVE 'N'                 TO ET-FNAME-VALID-SW
017200                                         (EMP-TABLE-SIZE)
017300         MOVE 'N'                 TO ET-LNAME-VALID-SW
017400                                         (EMP-TABLE-SIZE)
017500         MOVE 'N'                 TO ET-SALARY-VALID-SW
017600                                         (EMP-TABLE-SIZE)
017700         MOVE 'N'                 TO ET-MGRID-VALID-SW
017800                                         (EMP-TABLE-SIZE)
017900         PERFORM 2200-VALIDATE-EMP-ID
018000         PERFORM 2300-VALIDATE-FIRST-NAME
018100         PERFORM 2400-VALIDATE-LAST-NAME
018200         PERFORM 2500-VALIDATE-SALARY
018300         PERFORM 2600-VALIDATE-MANAGER-ID.
018400     PERFORM 2010-READ-EMPLOYEE-CSV-LINE.
018500*-------------------------------------------------------------------
018600 2010-READ-EMPLOYEE-CSV-LINE.
018700*-------------------------------------------------------------------
018800     READ EMPLOYEE-CSV-FILE
018900         AT END
019000             SET END-OF-CSV TO TRUE.
019100*-------------------------------------------------------------------
019200 2100-SPLIT-CSV-ROW.
019300*-------------------------------------------------------------------
019400     MOVE SPACES                  TO WS-CSV-ROW-FIELDS.
019500     MOVE 0                       TO WS-FIELD-COUNT.
019600     UNSTRING EMPLOYEE-CSV-LINE DELIMITED BY ','
019700         INTO WS-F1-ID, WS-F2-FIRST-NAME, WS-F3-LAST-NAME,
019800              WS-F4-SALARY, WS-F5-MANAGER-ID, WS-F6-OVERFLOW
019900         TALLYING IN WS-FIELD-COUNT
020000     END-UNSTRING.
020100*-------------------------------------------------------------------
020200 2200-VALIDATE-EMP-ID.
020300*-------------------------------------------------------------------
020400     IF WS-F1-ID = SPACES
020500         MOVE 'EMP-ID'             TO WS-ERR-FIELD-NAME
020600         MOVE WS-F1-ID             TO WS-ERR-FIELD-VALUE
020700         PERFORM 9910-LOG-INVALID-FIELD
020800     ELSE
020900         MOVE 0                    TO WS-NUMCHK-TRAILING
021000         INSPECT WS-F1-ID TALLYING WS-NUMCHK-TRAILING
021100             FOR TRAILING SPACE
021200         COMPUTE WS-NUMCHK-LEN = 15 - WS-NUMCHK-TRAILING
021300         IF WS-NUMCHK-LEN > 0
021400             AND WS-F1-ID (1 : WS-NUMCHK-LEN) IS NUMERIC
021500             MOVE WS-F1-ID (1 : WS-NUMCHK-LEN) TO
021600                                   ET-EMP-ID (EMP-TABLE-SIZE)
021700             SET ET-ID-VALID (EMP-TABLE-SIZE) TO TRUE
021800         ELSE
021900             MOVE 'EMP-ID'         TO WS-ERR-FIELD-NAME
022000             MOVE WS-F1-ID         TO WS-ERR-FIELD-VALUE
022100             PERFORM 9910-LOG-INVALID-FIELD
022200         END-IF
022300     END-IF.
022400*-------------------------------------------------------------------
022500 2300-VALIDATE-FIRST-NAME.
022600*-------------------------------------------------------------------
022700     IF WS-F2-FIRST-NAME = SPACES
022800         MOVE 'FIRST-NAME'         TO WS-ERR-FIELD-NAME
022900         MOVE WS-F2-FIRST-NAME     TO WS-ERR-FIELD-VALUE
023000         PERFORM 9910-LOG-INVALID-FIELD
023100     ELSE
023200         MOVE WS-F2-FIRST-NAME     TO ET-FIRST-NAME
023300                                         (EMP-TABLE-SIZE)
023400         SET ET-FNAME-VALID (EMP-TABLE-SIZE) TO TRUE
023500     END-IF.
023600*-------------------------------------------------------------------
023700 2400-VALIDATE-LAST-NAME.
023800*-------------------------------------------------------------------
023900     IF WS-F3-LAST-NAME = SPACES
024000         MOVE 'LAST-NAME'          TO WS-ERR-FIELD-NAME
024100         MOVE WS-F3-LAST-NAME      TO WS-ERR-FIELD-VALUE
024200         PERFORM 9910-LOG-INVALID-FIELD
024300     ELSE
024400         MOVE WS-F3-LAST-NAME      TO ET-LAST-NAME
024500                                         (EMP-TABLE-SIZE)
024600         SET ET-LNAME-VALID (EMP-TABLE-SIZE) TO TRUE
024700     END-IF.
024800*-------------------------------------------------------------------
024900*    SALARY IS SPLIT ON THE DECIMAL POINT BY HAND - NO FUNCTION
025000*    NUMVAL ON THIS SHOP'S COMPILER.  A FRACTIONAL PART OF OTHER
025100*    THAN 0 OR 2 DIGITS IS REJECTED (CR-5120).                     CR-5120
025200*-------------------------------------------------------------------
025300 2500-VALIDATE-SALARY.
025400*-------------------------------------------------------------------
025500     IF WS-F4-SALARY = SPACES
025600         MOVE 'SALARY'             TO WS-ERR-FIELD-NAME
025700         MOVE WS-F4-SALARY         TO WS-ERR-FIELD-VALUE
025800         PERFORM 9910-LOG-INVALID-FIELD
025900     ELSE
026000         MOVE SPACES               TO WS-SAL-WHOLE, WS-SAL-FRAC
026100         MOVE 0                    TO WS-SAL-FRAC-COUNT
026200         UNSTRING WS-F4-SALARY DELIMITED BY '.'
026300             INTO WS-SAL-WHOLE, WS-SAL-FRAC
026400             TALLYING IN WS-SAL-FRAC-COUNT
026500         END-UNSTRING
026600         MOVE 0                    TO WS-NUMCHK-TRAILING
026700         INSPECT WS-SAL-WHOLE TALLYING WS-NUMCHK-TRAILING
026800             FOR TRAILING SPACE
026900         COMPUTE WS-NUMCHK-LEN = 12 - WS-NUMCHK-TRAILING
027000         IF WS-SAL-FRAC-COUNT = 1 AND WS-NUMCHK-LEN > 0
027100             AND WS-SAL-WHOLE (1 : WS-NUMCHK-LEN) IS NUMERIC
027200             MOVE WS-SAL-WHOLE (1 : WS-NUMCHK-LEN) TO
027300                                   WS-SAL-WHOLE-NUM
027400             COMPUTE SALARY = WS-SAL-WHOLE-NUM
027500             MOVE SALARY           TO ET-SALARY (EMP-TABLE-SIZE)
027600             SET ET-SALARY-VALID (EMP-TABLE-SIZE) TO TRUE
027700         ELSE
027800             IF WS-SAL-FRAC-COUNT = 2 AND WS-NUMCHK-LEN > 0
027900                 AND WS-SAL-WHOLE (1 : WS-NUMCHK-LEN) IS NUMERIC
028000                 AND WS-SAL-FRAC(1:2) IS NUMERIC
028100                 AND WS-SAL-FRAC(3:2) = SPACES
028200                 MOVE WS-SAL-WHOLE (1 : WS-NUMCHK-LEN) TO
028300                                       WS-SAL-WHOLE-NUM
028400                 MOVE WS-SAL-FRAC(1:2) TO WS-SAL-FRAC-NUM
028500                 COMPUTE SALARY = WS-SAL-WHOLE-NUM +
028600                                  (WS-SAL-FRAC-NUM / 100)
028700                 MOVE SALARY        TO ET-SALARY (EMP-TABLE-SIZE)
028800                 SET ET-SALARY-VALID (EMP-TABLE-SIZE) TO TRUE
028900             ELSE
029000                 MOVE 'SALARY'      TO WS-ERR-FIELD-NAME
029100                 MOVE WS-F4-SALARY  TO WS-ERR-FIELD-VALUE
029200                 PERFORM 9910-LOG-INVALID-FIELD
029300             END-IF
029400         END-IF
029500     END-IF.
029600*-------------------------------------------------------------------
029700 2600-VALIDATE-MANAGER-ID.
029800*-------------------------------------------------------------------
029900     IF WS-F5-MANAGER-ID = SPACES
030000         SET ET-MGR-ID-ABSENT (EMP-TABLE-SIZE) TO TRUE
030100         SET ET-MGRID-VALID (EMP-TABLE-SIZE) TO TRUE
030200     ELSE
030300         MOVE 0                    TO WS-NUMCHK-TRAILING
030400         INSPECT WS-F5-MANAGER-ID TALLYING WS-NUMCHK-TRAILING
030500             FOR TRAILING SPACE
030600         COMPUTE WS-NUMCHK-LEN = 15 - WS-NUMCHK-TRAILING
030700         IF WS-NUMCHK-LEN > 0
030800             AND WS-F5-MANAGER-ID (1 : WS-NUMCHK-LEN) IS NUMERIC
030900             MOVE WS-F5-MANAGER-ID (1 : WS-NUMCHK-LEN) TO
031000                                         ET-MANAGER-ID
031100                                         (EMP-TABLE-SIZE)
031200             SET ET-MGR-ID-SUPPLIED (EMP-TABLE-SIZE) TO TRUE
031300             SET ET-MGRID-VALID (EMP-TABLE-SIZE) TO TRUE
031400         ELSE
031500             SET ET-MGR-ID-ABSENT (EMP-TABLE-SIZE) TO TRUE
031600             MOVE 'MANAGER-ID'      TO WS-ERR-FIELD-NAME
031700             MOVE WS-F5-MANAGER-ID  TO WS-ERR-FIELD-VALUE
031800             PERFORM 9910-LOG-INVALID-FIELD
031900         END-IF
032000     END-IF.
032100*-------------------------------------------------------------------
032200 3000-CLOSE-FILES.
032300*-------------------------------------------------------------------
032400     CLOSE EMPLOYEE-CSV-FILE.
032500*-------------------------------------------------------------------
032600 9900-LOG-INCOMPLETE-ROW.
032700*-------------------------------------------------------------------
032800     ADD 1                         TO ERR-TABLE-SIZE.
032900     MOVE 'INCOMPLETE-DATA-ROW'     TO
033000                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
033100     MOVE WS-LINE-NUMBER            TO WS-LINE-NUMBER-OUT.
033200     STRING 'Row at line ' WS-LINE-NUMBER-OUT
033300            ' did not split into 5 columns'
033400            DELIMITED BY SIZE
033500            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
033600*-------------------------------------------------------------------
033700 9910-LOG-INVALID-FIELD.
033800*-------------------------------------------------------------------
033900     ADD 1                         TO ERR-TABLE-SIZE.
034000     MOVE 'INVALID-FIELD'           TO
034100                           VE-ERROR-TYPE (ERR-TABLE-SIZE).
034200     MOVE WS-LINE-NUMBER            TO WS-LINE-NUMBER-OUT.
034300     STRING 'Line ' WS-LINE-NUMBER-OUT
034400            ' field ' WS-ERR-FIELD-NAME
034500            ' value "' WS-ERR-FIELD-VALUE '" is invalid'
034600            DELIMITED BY SIZE
034700            INTO VE-ERROR-MESSAGE (ERR-TABLE-SIZE).
034800
