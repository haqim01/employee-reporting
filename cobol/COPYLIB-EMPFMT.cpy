000100*===============================================================*
000200* COPYBOOK:        EMPFMT
000300* PURPOSE:          Detail-line print layouts for the Underpaid/
000400*                   Overpaid Managers Report (SALARY-REPORT-
000500*                   DETAIL-LINE, shared by both, filter-driven)
000600*                   and the Reporting Line Depth Breach Report
000700*                   (DEPTH-REPORT-DETAIL-LINE).
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/12/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4411
001300*                         CR-4411                                  CR-4411
001400*===============================================================*
001500 01  SALARY-REPORT-DETAIL-LINE.
001600     05  SR-NAME                     PIC X(20).
001700     05  SR-ID                       PIC X(10).
001800     05  SR-MANAGER-ID               PIC X(10).
001900     05  SR-SALARY                   PIC Z(11)9.99.
002000     05  SR-BREACH                   PIC Z(6)9.99.
002100 01  SALARY-REPORT-LINE-X REDEFINES SALARY-REPORT-DETAIL-LINE
002200                                    PIC X(65).
002300*---------------------------------------------------------------*
002400 01  DEPTH-REPORT-DETAIL-LINE.
002500     05  DR-NAME                     PIC X(20).
002600     05  DR-ID                       PIC X(10).
002700     05  DR-MANAGER-ID               PIC X(10).
002800     05  DR-DEPTH                    PIC Z(9)9.
002900     05  DR-BREACHED-AMOUNT          PIC Z(9)9.
003000 01  DEPTH-REPORT-LINE-X REDEFINES DEPTH-REPORT-DETAIL-LINE
003100                                    PIC X(60).

