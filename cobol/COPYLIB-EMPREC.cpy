000100*===============================================================*
000200* COPYBOOK:        EMPREC
000300* PURPOSE:          Single parsed employee-registry row, built up
000400*                   field-by-field by EMPPARS before it is moved
000500*                   into the shared EMPLOYEE-TABLE (see EMPTAB).
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 03/11/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
001100*                         CR-4410                                  CR-4410
001200*===============================================================*
001300 01  EMPLOYEE-RECORD.
001400     05  EMP-ID                      PIC 9(09).
001500     05  FIRST-NAME                  PIC X(30).
001600     05  LAST-NAME                   PIC X(30).
001700     05  SALARY                      PIC S9(09)V99.
001800     05  MANAGER-ID                  PIC 9(09).
001900     05  MANAGER-ID-PRESENT          PIC X(01).
002000         88  MANAGER-ID-SUPPLIED              VALUE 'Y'.
002100         88  MANAGER-ID-ABSENT                VALUE 'N'.
002200     05  FILLER                      PIC X(20).

