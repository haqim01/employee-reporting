000100*-----------------------------------------------------------------
000200*    EMPMAIN - EMPLOYEE REPORTING BATCH DRIVER
000300*              TOP-LEVEL DRIVER FOR THE NIGHTLY EMPLOYEE
000400*              REPORTING RUN.  LOADS AND VALIDATES THE EMPLOYEE
000500*              REGISTRY CSV VIA EMPPARS/EMPVALD; IF ANY PARSE OR
000600*              VALIDATION ERROR TURNED UP, PRINTS THE ERROR
000700*              LISTING AND STOPS - OTHERWISE RUNS THE SALARY
000800*              ANALYSIS (EMPSALR, TWICE - UNDERPAID THEN
000900*              OVERPAID) AND THE REPORTING LINE DEPTH ANALYSIS
001000*              (EMPRLA) AND STOPS CLEAN.
001100*-----------------------------------------------------------------
001200*
001300*--------------------PART OF EMPLOYEE REPORTING BATCH-------------
001400*
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    EMPMAIN.
001800 AUTHOR.        R ODUYA.
001900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002000 DATE-WRITTEN.  03/14/1987.
002100 DATE-COMPILED.
002200 SECURITY.      NON-CONFIDENTIAL.
002300*===================================================================
002400* MAINTENENCE LOG
002500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002600* --------- ------------  ---------------------------------------
002700* 03/14/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH,    CR-4410
002800*                         DRIVES EMPPARS AND EMPVALD - CR-4410     CR-4410
002900* 04/10/91 T KOWALCZYK    NOW CALLS EMPSALR TWICE AND EMPRLA ONCE  CR-5124
003000*                         WHEN THE REGISTRY COMES THROUGH CLEAN -  CR-5124
003100*                         CR-5124                                  CR-5124
003200* 02/23/99 J FENWICK      Y2K REMEDIATION - NO DATE FIELDS ON      CR-6010
003300*                         THIS PROGRAM, REVIEWED AND CLOSED        CR-6010
003400*                         CR-6010                                  CR-6010
003500* 08/14/01 J FENWICK      CONFIGURATION VALUES MOVED OUT TO        CR-6257
003600*                         COPYLIB-EMPCFG, WERE HARDCODED IN THIS   CR-6257
003700*                         PROGRAM BEFORE - CR-6257                 CR-6257
003800* 06/30/06 M SAWYER       ERROR LISTING NOW WRITES TO ERRRPT       CR-6816
003900*                         INSTEAD OF SYSOUT ONLY - CR-6816         CR-6816
004000* 02/02/14 L OKAFOR       CONSOLE TRACE OF EACH ERROR ROW NOW      CR-6819
004100*                         DUMPS THE RAW VE-ERROR-LINE INSTEAD OF  CR-6819
004200*                         THE SPOOL LAYOUT - CR-6819               CR-6819
004300*===================================================================
004400 ENVIRONMENT DIVISION.
004500*-------------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700*-------------------------------------------------------------------
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100*-------------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.
005300*-------------------------------------------------------------------
005400 FILE-CONTROL.
005500     SELECT ERROR-LISTING-FILE ASSIGN TO ERRRPT
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS ERRRPT-FILE-STATUS.
005800*===================================================================
005900 DATA DIVISION.
006000*-------------------------------------------------------------------
006100 FILE SECTION.
006200*-------------------------------------------------------------------
006300 FD  ERROR-LISTING-FILE
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS ERROR-LISTING-LINE.
006600 01  ERROR-LISTING-LINE          PIC X(151).
006700*-------------------------------------------------------------------
006800 WORKING-STORAGE SECTION.
006900*-------------------------------------------------------------------
007000     COPY EMPTAB.
007100     COPY EMPERR.
007200     COPY EMPCFG.
007300*-------------------------------------------------------------------
007400 01  WS-SWITCHES-MISC.
007500     05  ERRRPT-FILE-STATUS      PIC X(02).
007600         88  ERRRPT-FILE-OK              VALUE '00'.
007700     05  FILLER                  PIC X(08).
007800*-------------------------------------------------------------------
007900 01  WS-ERROR-LINE-WORK.
008000     05  WS-ERR-TYPE-OUT          PIC X(30).
008100     05  FILLER                   PIC X(01) VALUE SPACE.
008200     05  WS-ERR-MESSAGE-OUT       PIC X(120).
008300*===================================================================
008400 PROCEDURE DIVISION.
008500*-------------------------------------------------------------------
008600 0000-MAIN-ROUTINE.
008700*-------------------------------------------------------------------
008800     MOVE 0                       TO EMP-TABLE-SIZE.
008900     MOVE 0                       TO ERR-TABLE-SIZE.
009000     PERFORM 1000-LOAD-AND-VALIDATE-REGISTRY.
009100     IF ERR-TABLE-SIZE > 0
009200         PERFORM 2000-PRINT-ERROR-LISTING
009300     ELSE
009400         PERFORM 3000-RUN-REPORTS
009500     END-IF.
009600     STOP RUN.
009700*-------------------------------------------------------------------
009800 1000-LOAD-AND-VALIDATE-REGISTRY.
009900*-------------------------------------------------------------------
010000     CALL 'EMPPARS' USING EMP-TABLE-SIZE, EMPLOYEE-TABLE-AREA,
010100         ERR-TABLE-SIZE, VALIDATION-ERROR-AREA,
010200         CFG-HEADER-PRESENT-SW.
010300     CALL 'EMPVALD' USING EMP-TABLE-SIZE, EMP-TABLE-INDEX,
010400         EMPLOYEE-TABLE-AREA, ERR-TABLE-SIZE, ERR-TABLE-INDEX,
010500         VALIDATION-ERROR-AREA, CFG-MAX-EMPLOYEES.
010600*-------------------------------------------------------------------
010700 2000-PRINT-ERROR-LISTING.
010800*-------------------------------------------------------------------
010900     OPEN OUTPUT ERROR-LISTING-FILE.
011000     PERFORM 2010-PRINT-ONE-ERROR-LINE
011100         VARYING ERR-TABLE-INDEX FROM 1 BY 1
011200         UNTIL ERR-TABLE-INDEX > ERR-TABLE-SIZE.
011300     CLOSE ERROR-LISTING-FILE.
011400*-------------------------------------------------------------------
011500 2010-PRINT-ONE-ERROR-LINE.
011600*-------------------------------------------------------------------
011700     MOVE VE-ERROR-TYPE (ERR-TABLE-INDEX)
011800                          TO WS-ERR-TYPE-OUT.
011900     MOVE VE-ERROR-MESSAGE (ERR-TABLE-INDEX)
012000                          TO WS-ERR-MESSAGE-OUT.
012100     WRITE ERROR-LISTING-LINE FROM WS-ERROR-LINE-WORK.
012200     DISPLAY VE-ERROR-LINE (ERR-TABLE-INDEX).
012300*-------------------------------------------------------------------
012400 3000-RUN-REPORTS.
012500*-------------------------------------------------------------------
012600     CALL 'EMPSALR' USING BY REFERENCE EMP-TABLE-SIZE,
012700         EMP-TABLE-INDEX, EMPLOYEE-TABLE-AREA, EMP-CONFIG-PARMS
012800         BY CONTENT 'UNDERPAID'.
012900     CALL 'EMPSALR' USING BY REFERENCE EMP-TABLE-SIZE,
013000         EMP-TABLE-INDEX, EMPLOYEE-TABLE-AREA, EMP-CONFIG-PARMS
013100         BY CONTENT 'OVERPAID '.
013200     CALL 'EMPRLA'  USING BY REFERENCE EMP-TABLE-SIZE,
013300         EMP-TABLE-INDEX, EMPLOYEE-TABLE-AREA,
013400         CFG-MAX-REPORTING-DEPTH.
