000100*-----------------------------------------------------------------
000200*    EMPRLA - REPORTING LINE ANALYSER
000300*              FOR EVERY EMPLOYEE, WALKS MANAGER-ID TO MANAGER-ID
000400*              UP THE CHAIN COUNTING HOPS UNTIL A TOP-LEVEL
000500*              MANAGER OR A DANGLING MANAGER-ID IS REACHED, AND
000600*              FLAGS EVERY EMPLOYEE WHOSE DEPTH EXCEEDS THE
000700*              CONFIGURED MAXIMUM.  CALLED ONCE BY EMPMAIN,
000800*              ONLY WHEN THE REGISTRY CAME THROUGH EMPVALD CLEAN.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF EMPLOYEE REPORTING BATCH-------------
001200*
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    EMPRLA.
001600 AUTHOR.        T KOWALCZYK.
001700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN.  04/09/1991.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100*===================================================================
002200* MAINTENENCE LOG
002300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002400* --------- ------------  ---------------------------------------
002500* 04/09/91 T KOWALCZYK    CREATED FOR EMPLOYEE REPORTING BATCH     CR-5123
002600*                         CR-5123                                  CR-5123
002700* 02/23/99 J FENWICK      Y2K REMEDIATION - NO DATE FIELDS ON      CR-6010
002800*                         THIS PROGRAM, REVIEWED AND CLOSED        CR-6010
002900*                         CR-6010                                  CR-6010
003000* 06/30/06 M SAWYER       CHAIN WALK NO LONGER LOGS AN ERROR WHEN  CR-6815
003100*                         A MANAGER-ID DOES NOT RESOLVE - THAT IS  CR-6815
003200*                         EMPVALD'S JOB, THIS PROGRAM JUST STOPS   CR-6815
003300*                         THE WALK - CR-6815                       CR-6815
003400* 11/11/11 M SAWYER       ID AND MANAGER-ID COLUMNS LEFT-JUSTIFY   CR-7291
003500*                         INSTEAD OF ZERO-FILL - CR-7291           CR-7291
003600* 02/02/14 L OKAFOR       EMPLOYEE NAME NOW MOVED IN ONE SHOT VIA  CR-7293
003700*                         ET-FULL-NAME-X, DETAIL LINE WRITTEN     CR-7293
003800*                         FROM ITS OWN FLAT REDEFINE - CR-7293     CR-7293
003900*===================================================================
004000 ENVIRONMENT DIVISION.
004100*-------------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300*-------------------------------------------------------------------
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700*-------------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900*-------------------------------------------------------------------
005000 FILE-CONTROL.
005100     SELECT DEPTH-REPORT-FILE ASSIGN TO DEPRPT
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS DEPRPT-FILE-STATUS.
005400*===================================================================
005500 DATA DIVISION.
005600*-------------------------------------------------------------------
005700 FILE SECTION.
005800*-------------------------------------------------------------------
005900 FD  DEPTH-REPORT-FILE
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS DEPTH-REPORT-LINE.
006200 01  DEPTH-REPORT-LINE           PIC X(80).
006300*-------------------------------------------------------------------
006400 WORKING-STORAGE SECTION.
006500*-------------------------------------------------------------------
006600     COPY EMPFMT.
006700*-------------------------------------------------------------------
006800 01  WS-SWITCHES-MISC.
006900     05  DEPRPT-FILE-STATUS      PIC X(02).
007000         88  DEPRPT-FILE-OK              VALUE '00'.
007100     05  FILLER                  PIC X(08).
007200 77  WS-BREACH-TABLE-SIZE        PIC S9(04) COMP VALUE 0.
007300 77  WS-DEPTH                    PIC S9(04) COMP VALUE 0.
007400*-------------------------------------------------------------------
007500 01  WS-WALK-FIELDS.
007600     05  WS-CURRENT-MGR-ID       PIC 9(09).
007700     05  WS-CURRENT-HAS-MGR-SW   PIC X(01).
007800         88  WS-CURRENT-HAS-MGR          VALUE 'Y'.
007900     05  WS-MGR-FOUND-SW         PIC X(01).
008000         88  WS-MGR-FOUND                VALUE 'Y'.
008100     05  FILLER                  PIC X(07).
008200*-------------------------------------------------------------------
008300 01  BREACH-TABLE.
008400     05  BR-ENTRY OCCURS 500 TIMES INDEXED BY BR-IDX.
008500         10  BR-EMP-ID            PIC 9(09).
008600         10  BR-NAME-GROUP.
008700             15  BR-FIRST-NAME    PIC X(30).
008800             15  BR-LAST-NAME     PIC X(30).
008900             15  FILLER           PIC X(01).
009000         10  BR-NAME-X REDEFINES BR-NAME-GROUP
009100                                  PIC X(61).
009200         10  BR-MANAGER-ID        PIC 9(09).
009300         10  BR-MGRID-PRESENT-SW  PIC X(01).
009400             88  BR-MGRID-PRESENT         VALUE 'Y'.
009500         10  BR-DEPTH-COMPARED-TO PIC 9(04).
009600         10  BR-BREACHED-AMOUNT   PIC 9(04).
009700         10  FILLER               PIC X(08).
009800*-------------------------------------------------------------------
009900 01  WS-LEFT-JUSTIFY-WORK.
010000     05  WS-LJ-EDIT              PIC Z(8)9.
010100     05  WS-LJ-SOURCE REDEFINES WS-LJ-EDIT
010200                                 PIC X(09).
010300     05  WS-LJ-RESULT            PIC X(10).
010400     05  WS-LJ-LEAD-SPACES       PIC S9(04) COMP.
010500     05  FILLER                  PIC X(05).
010600*-------------------------------------------------------------------
010700 01  WS-REPORT-TITLE-LINE.
010800     05  FILLER                  PIC X(20) VALUE
010900         'Following managers a'.
011000     05  FILLER                  PIC X(20) VALUE
011100         're breaching the pre'.
011200     05  FILLER                  PIC X(20) VALUE
011300         'scribed reporting li'.
011400     05  FILLER                  PIC X(09) VALUE
011500         'ne depth:'.
011600*-------------------------------------------------------------------
011700 01  WS-HEADING-LINE.
011800     05  FILLER                  PIC X(20) VALUE
011900         'Name                '.
012000     05  FILLER                  PIC X(20) VALUE
012100         ' ID         ManagerI'.
012200     05  FILLER                  PIC X(20) VALUE
012300         'D  Depth      Breach'.
012400     05  FILLER                  PIC X(09) VALUE
012500         'ed Amount'.
012600*-------------------------------------------------------------------
012700 01  WS-SEPARATOR-LINE           PIC X(72) VALUE ALL '-'.
012800*===================================================================
012900 LINKAGE SECTION.
013000*-------------------------------------------------------------------
013100     COPY EMPTAB.
013200 01  LK-MAX-DEPTH                PIC 9(04).
013300*===================================================================
013400 PROCEDURE DIVISION USING EMP-TABLE-SIZE, EMP-TABLE-INDEX,
013500     EMPLOYEE-TABLE-AREA, LK-MAX-DEPTH.
013600*-------------------------------------------------------------------
013700 0000-MAIN-ROUTINE.
013800*-------------------------------------------------------------------
013900     MOVE 0                       TO WS-BREACH-TABLE-SIZE.
014000     PERFORM 1000-ANALYSE-ONE-EMPLOYEE
014100         VARYING EMP-TABLE-INDEX FROM 1 BY 1
014200         UNTIL EMP-TABLE-INDEX > EMP-TABLE-SIZE.
014300     PERFORM 3000-PRINT-BREACH-REPORT.
014400     GOBACK.
014500*-------------------------------------------------------------------
014600 1000-ANALYSE-ONE-EMPLOYEE.
014700*-------------------------------------------------------------------
014800     PERFORM 2000-COMPUTE-REPORTING-DEPTH.
014900     PERFORM 2100-CHECK-DEPTH-BREACH.
015000*-------------------------------------------------------------------
015100*    WALKS MANAGER-ID TO MANAGER-ID UNTIL A TOP-LEVEL MANAGER OR
015200*    AN UNRESOLVABLE MANAGER-ID STOPS THE CHAIN - A DANGLING
015300*    MANAGER-ID IS NOT TREATED AS AN ERROR HERE (CR-6815).         CR-6815
015400*-------------------------------------------------------------------
015500 2000-COMPUTE-REPORTING-DEPTH.
015600*-------------------------------------------------------------------
015700     MOVE 0                       TO WS-DEPTH.
015800     IF ET-MGR-ID-SUPPLIED (EMP-TABLE-INDEX)
015900         MOVE ET-MANAGER-ID (EMP-TABLE-INDEX) TO WS-CURRENT-MGR-ID
016000         SET WS-CURRENT-HAS-MGR TO TRUE
016100     ELSE
016200         SET WS-CURRENT-HAS-MGR-SW TO FALSE
016300     END-IF.
016400     PERFORM 2010-WALK-ONE-STEP
016500         UNTIL NOT WS-CURRENT-HAS-MGR.
016600*-------------------------------------------------------------------
016700 2010-WALK-ONE-STEP.
016800*-------------------------------------------------------------------
016900     SET EMP-IDX TO 1.
017000     SET WS-MGR-FOUND-SW TO 'N'.
017100     SEARCH EMPLOYEE-ENTRY
017200         AT END
017300             SET WS-CURRENT-HAS-MGR-SW TO FALSE
017400         WHEN ET-EMP-ID (EMP-IDX) = WS-CURRENT-MGR-ID
017500             SET WS-MGR-FOUND TO TRUE
017600     END-SEARCH.
017700     IF WS-MGR-FOUND
017800         ADD 1                     TO WS-DEPTH
017900         IF ET-MGR-ID-SUPPLIED (EMP-IDX)
018000             MOVE ET-MANAGER-ID (EMP-IDX) TO WS-CURRENT-MGR-ID
018100         ELSE
018200             SET WS-CURRENT-HAS-MGR-SW TO FALSE
018300         END-IF
018400     END-IF.
018500*-------------------------------------------------------------------
018600 2100-CHECK-DEPTH-BREACH.
018700*-------------------------------------------------------------------
018800     IF WS-DEPTH > LK-MAX-DEPTH
018900         ADD 1                     TO WS-BREACH-TABLE-SIZE
019000         MOVE ET-EMP-ID (EMP-TABLE-INDEX) TO
019100                       BR-EMP-ID (WS-BREACH-TABLE-SIZE)
019200         MOVE ET-FULL-NAME-X (EMP-TABLE-INDEX) TO
019300                       BR-NAME-X (WS-BREACH-TABLE-SIZE)
019400         IF ET-MGR-ID-SUPPLIED (EMP-TABLE-INDEX)
019500             MOVE ET-MANAGER-ID (EMP-TABLE-INDEX) TO
019600                           BR-MANAGER-ID (WS-BREACH-TABLE-SIZE)
019700             SET BR-MGRID-PRESENT (WS-BREACH-TABLE-SIZE) TO TRUE
019800         ELSE
019900             MOVE 0                TO
020000                           BR-MANAGER-ID (WS-BREACH-TABLE-SIZE)
020100             SET BR-MGRID-PRESENT (WS-BREACH-TABLE-SIZE)
020200                                   TO FALSE
020300         END-IF
020400         MOVE LK-MAX-DEPTH          TO
020500                       BR-DEPTH-COMPARED-TO (WS-BREACH-TABLE-SIZE)
020600         COMPUTE BR-BREACHED-AMOUNT (WS-BREACH-TABLE-SIZE) =
020700             WS-DEPTH - LK-MAX-DEPTH
020800     END-IF.
020900*-------------------------------------------------------------------
021000 3000-PRINT-BREACH-REPORT.
021100*-------------------------------------------------------------------
021200     OPEN OUTPUT DEPTH-REPORT-FILE.
021300     WRITE DEPTH-REPORT-LINE FROM WS-REPORT-TITLE-LINE.
021400     WRITE DEPTH-REPORT-LINE FROM WS-HEADING-LINE.
021500     WRITE DEPTH-REPORT-LINE FROM WS-SEPARATOR-LINE.
021600     PERFORM 3010-PRINT-ONE-BREACH-LINE
021700         VARYING BR-IDX FROM 1 BY 1
021800         UNTIL BR-IDX > WS-BREACH-TABLE-SIZE.
021900     CLOSE DEPTH-REPORT-FILE.
022000*-------------------------------------------------------------------
022100 3010-PRINT-ONE-BREACH-LINE.
022200*-------------------------------------------------------------------
022300     MOVE BR-NAME-X (BR-IDX)       TO DR-NAME.
022400     MOVE BR-EMP-ID (BR-IDX)       TO WS-LJ-EDIT
022500     PERFORM 8000-LEFT-JUSTIFY-ID
022600     MOVE WS-LJ-RESULT             TO DR-ID.
022700     IF BR-MGRID-PRESENT (BR-IDX)
022800         MOVE BR-MANAGER-ID (BR-IDX) TO WS-LJ-EDIT
022900         PERFORM 8000-LEFT-JUSTIFY-ID
023000         MOVE WS-LJ-RESULT          TO DR-MANAGER-ID
023100     ELSE
023200         MOVE 'N/A'                 TO DR-MANAGER-ID
023300     END-IF.
023400     MOVE BR-DEPTH-COMPARED-TO (BR-IDX) TO DR-DEPTH.
023500     MOVE BR-BREACHED-AMOUNT (BR-IDX)   TO DR-BREACHED-AMOUNT.
023600     WRITE DEPTH-REPORT-LINE FROM DEPTH-REPORT-LINE-X.
023700*-------------------------------------------------------------------
023800 8000-LEFT-JUSTIFY-ID.
023900*-------------------------------------------------------------------
024000     MOVE 0                        TO WS-LJ-LEAD-SPACES.
024100     MOVE SPACES                   TO WS-LJ-RESULT.
024200     INSPECT WS-LJ-SOURCE TALLYING WS-LJ-LEAD-SPACES
024300         FOR LEADING SPACE.
024400     IF WS-LJ-LEAD-SPACES < 9
024500         MOVE WS-LJ-SOURCE (WS-LJ-LEAD-SPACES + 1 : ) TO
024600                                    WS-LJ-RESULT
024700     END-IF.
024800
