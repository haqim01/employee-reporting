000100*===============================================================*
000200* COPYBOOK:        EMPCFG
000300* PURPOSE:          Batch-run configuration values for the
000400*                   Employee Reporting Batch. These were hard-
000500*                   coded literals inside EMPMAIN until CR-6257;
000600*                   pulling them into a copybook means a new
000700*                   threshold from Compensation or HR Ops is a
000800*                   one-field change here, not a recompile of
000900*                   the driver.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/11/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
001500*                         CR-4410                                  CR-4410
001600*===============================================================*
001700 01  EMP-CONFIG-PARMS.
001800     05  CFG-MAX-EMPLOYEES          PIC 9(04) VALUE 500.
001900     05  CFG-HEADER-PRESENT-SW      PIC X(01) VALUE 'Y'.
002000         88  CFG-HEADER-PRESENT             VALUE 'Y'.
002100     05  CFG-MIN-PCT-SUPPLIED-SW    PIC X(01) VALUE 'Y'.
002200         88  CFG-MIN-PCT-SUPPLIED           VALUE 'Y'.
002300     05  CFG-MIN-RELATIVE-PCT       PIC S9V9(04) VALUE 0.2000.
002400     05  CFG-MAX-PCT-SUPPLIED-SW    PIC X(01) VALUE 'Y'.
002500         88  CFG-MAX-PCT-SUPPLIED           VALUE 'Y'.
002600     05  CFG-MAX-RELATIVE-PCT       PIC S9V9(04) VALUE 0.5000.
002700     05  CFG-MAX-REPORTING-DEPTH    PIC 9(04) VALUE 4.
002800     05  FILLER                     PIC X(20).
