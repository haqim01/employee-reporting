000100*===============================================================*
000200* COPYBOOK:        EMPTAB
000300* PURPOSE:          The in-memory employee registry, carried as
000400*                   a LINKAGE table between EMPMAIN and every
000500*                   CALLed program (EMPPARS, EMPVALD, EMPSALR,
000600*                   EMPRLA). One entry per parsed CSV row, in
000700*                   file order.
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/11/87 R ODUYA        CREATED FOR EMPLOYEE REPORTING BATCH     CR-4410
001300*                         CR-4410                                  CR-4410
001400* 03/18/87 R ODUYA        ADDED ET-FULL-NAME-X AND PER-FIELD       CR-4417
001500*                         VALIDITY SWITCHES - CR-4417              CR-4417
001600*===============================================================*
001700 01  EMP-TABLE-SIZE                  PIC S9(04) COMP.
001800 01  EMP-TABLE-INDEX                 PIC S9(04) COMP.
001900*---------------------------------------------------------------*
002000 01  EMPLOYEE-TABLE-AREA.
002100     05  EMPLOYEE-ENTRY OCCURS 1 TO 999 TIMES
002200             DEPENDING ON EMP-TABLE-SIZE
002300             INDEXED BY EMP-IDX.
002400         10  ET-EMP-ID               PIC 9(09).
002500         10  ET-NAME-GROUP.
002600             15  ET-FIRST-NAME       PIC X(30).
002700             15  ET-LAST-NAME        PIC X(30).
002800         10  ET-FULL-NAME-X REDEFINES ET-NAME-GROUP
002900                                     PIC X(60).
003000         10  ET-SALARY               PIC S9(09)V99.
003100         10  ET-MANAGER-ID           PIC 9(09).
003200         10  ET-MANAGER-ID-X REDEFINES ET-MANAGER-ID
003300                                     PIC X(09).
003400         10  ET-MANAGER-ID-PRESENT   PIC X(01).
003500             88  ET-MGR-ID-SUPPLIED          VALUE 'Y'.
003600             88  ET-MGR-ID-ABSENT            VALUE 'N'.
003700         10  ET-FIELD-VALID-SWITCHES.
003800             15  ET-ID-VALID-SW      PIC X(01).
003900                 88  ET-ID-VALID             VALUE 'Y'.
004000             15  ET-FNAME-VALID-SW   PIC X(01).
004100                 88  ET-FNAME-VALID          VALUE 'Y'.
004200             15  ET-LNAME-VALID-SW   PIC X(01).
004300                 88  ET-LNAME-VALID          VALUE 'Y'.
004400             15  ET-SALARY-VALID-SW  PIC X(01).
004500                 88  ET-SALARY-VALID         VALUE 'Y'.
004600             15  ET-MGRID-VALID-SW   PIC X(01).
004700                 88  ET-MGRID-VALID          VALUE 'Y'.
004800         10  FILLER                  PIC X(10).

